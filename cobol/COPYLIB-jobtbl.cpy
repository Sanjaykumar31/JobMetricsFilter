000100*------------------------------------------------------------*
000200* COPYLIB-JOBTBL.CPY
000300* WORKING TABLES FOR THE JOB-METRICS RUN: THE JOB-TYPE AND
000400* TRIGGER-TYPE COUNTERS, THE TENANT RANKING TABLE, AND THE
000500* DATE-RANGE WORK AREAS USED TO BUILD THE UPPER COMPARE BOUND.
000600*
000700* MAINTENANCE LOG
000800* DATE       AUTHOR          REQUEST    DESCRIPTION
000900* ---------- --------------- ---------- ----------------------
001000* 1989-02-14 D QUINTERO      J-0114     ORIGINAL COUNTER SET.
001100* 1994-11-02 R MEHTA         J-0409     ADDED TENANT RANKING
001200*                                       TABLE FOR REPORT 3.
001300* 1999-08-30 R MEHTA         J-0458     Y2K: WIDENED END-DATE
001400*                                       WORK AREA TO 4-DIGIT
001500*                                       YEAR, ADDED CENTURY
001600*                                       TEST TO LEAP-YEAR CHECK.
001700*------------------------------------------------------------*
001800 01  WS-ENV-BREAK-FIELDS.
001900     05  WS-CURRENT-ENV-ID              PIC 9(02) COMP.
002100     05  WS-ANY-ENV-KEPT-SW             PIC X(01) VALUE 'N'.
002200         88  WS-ANY-ENV-KEPT                  VALUE 'Y'.
002300*------------------------------------------------------------*
002400 01  WS-JOBTYPE-COUNTERS.
002500     05  WS-SYSTEM-JOB-COUNT            PIC S9(7) COMP VALUE 0.
002600     05  WS-USER-JOB-COUNT              PIC S9(7) COMP VALUE 0.
002700 01  WS-TRIGGERTYPE-COUNTERS.
002800     05  WS-ADHOC-COUNT                 PIC S9(7) COMP VALUE 0.
002900     05  WS-SCHEDULED-COUNT             PIC S9(7) COMP VALUE 0.
003000 01  WS-ENV-RECORD-COUNTERS.
003100     05  WS-ENV-KEPT-COUNT              PIC S9(7) COMP VALUE 0.
003200*------------------------------------------------------------*
003300* TENANT RANKING TABLE - ONE ENTRY PER DISTINCT TENANT SEEN
003400* SO FAR IN THE CURRENT ENVIRONMENT, IN FIRST-SEEN ORDER UNTIL
003500* 3050-SORT-TENANT-TABLE RE-ORDERS IT BY DESCENDING TALLY.
003600*------------------------------------------------------------*
003700 01  WS-TENANT-TABLE.
003800     05  WS-TENANT-COUNT                PIC S9(4) COMP VALUE 0.
003900     05  TBL-TENANT-ENTRY OCCURS 1 TO 500 TIMES
004000             DEPENDING ON WS-TENANT-COUNT
004100             INDEXED BY TX-IDX TX-SRCH-IDX.
004200         10  TBL-TENANT-NAME             PIC X(20).
004300         10  TBL-TENANT-TALLY            PIC S9(7) COMP.
004400*------------------------------------------------------------*
004500* DATE-RANGE WORK AREAS.
004600*------------------------------------------------------------*
004700 01  WS-START-DATE-WORK.
004800     05  WS-START-DATE-EDIT             PIC X(10).
004900     05  WS-START-DATE-PARTS REDEFINES
005000         WS-START-DATE-EDIT.
005100         10  WS-SD-YYYY                 PIC 9(04).
005200         10  FILLER                      PIC X(01).
005300         10  WS-SD-MM                   PIC 9(02).
005400         10  FILLER                      PIC X(01).
005500         10  WS-SD-DD                   PIC 9(02).
005600 01  WS-END-DATE-WORK.
005700     05  WS-END-DATE-EDIT               PIC X(10).
005800     05  WS-END-DATE-PARTS REDEFINES
005900         WS-END-DATE-EDIT.
006000         10  WS-ED-YYYY                 PIC 9(04).
006100         10  FILLER                      PIC X(01).
006200         10  WS-ED-MM                   PIC 9(02).
006300         10  FILLER                      PIC X(01).
006400         10  WS-ED-DD                   PIC 9(02).
006500     05  WS-UPPER-DATE-EDIT             PIC X(10).
006600     05  WS-UPPER-DATE-PARTS REDEFINES
006700         WS-UPPER-DATE-EDIT.
006800         10  WS-UD-YYYY                 PIC 9(04).
006900         10  FILLER                      PIC X(01).
007000         10  WS-UD-MM                   PIC 9(02).
007100         10  FILLER                      PIC X(01).
007200         10  WS-UD-DD                   PIC 9(02).
007300 01  WS-COMPARE-BOUNDS.
007400     05  WS-LOWER-BOUND-TS              PIC X(19).
007500     05  WS-UPPER-BOUND-TS              PIC X(19).
007600*------------------------------------------------------------*
007700* MONTH-LENGTH TABLE USED TO ROLL THE END-DATE FORWARD ONE
007800* CALENDAR DAY.  POPULATED IN 1200-COMPUTE-UPPER-BOUND; FEB
007900* (SUBSCRIPT 2) IS ADJUSTED THERE FOR THE LEAP-YEAR TEST.
008000*------------------------------------------------------------*
008100 01  WS-DAYS-IN-MONTH-TABLE.
008200     05  WS-DAYS-IN-MONTH   PIC 9(02) COMP OCCURS 12 TIMES
008300             INDEXED BY WS-DIM-IDX.
