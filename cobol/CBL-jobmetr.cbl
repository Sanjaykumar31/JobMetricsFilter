000100*===============================================================*
000200* PROGRAM NAME:    JOBMETR
000300* ORIGINAL AUTHOR: D. QUINTERO
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 02/14/89 D. QUINTERO     CREATED FOR THE OPERATIONS GROUP -
000900*                          NIGHTLY JOB-EXECUTION METRICS RUN.
001000* 09/03/90 D. QUINTERO     ADDED THE TENANT JOB-VOLUME TABLE
001100*                          (REQUEST FROM BILLING).
001200* 04/22/91 R. MEHTA        JOB-TYPE TABLE NOW EXCLUDES RECORDS
001300*                          WHERE SYSTEM-JOB IS NEITHER YES NOR NO
001400*                          FROM THE DENOMINATOR. J-0114.
001500* 11/02/94 R. MEHTA        ADDED TRIGGER-TYPE BREAKDOWN TABLE AND
001600*                          THE SCHEDULER FEED FIELDS. J-0409.
001700* 11/19/94 R. MEHTA        CORRECTED UPPER DATE BOUND TO END-DATE
001800*                          PLUS ONE DAY PER OPERATIONS REQUEST.
001900* 06/03/96 E. ACKERMAN     TENANT RANKING NOW TIE-BREAKS ON FIRST-
002000*                          SEEN ORDER INSTEAD OF TABLE POSITION.
002100* 08/30/99 R. MEHTA        Y2K: WIDENED ALL INTERNAL YEAR FIELDS TO
002200*                          4 DIGITS AND ADDED THE CENTURY TEST TO
002300*                          THE LEAP-YEAR CHECK IN 1150. J-0458.
002400* 01/11/00 R. MEHTA        Y2K VERIFICATION RUN - NO FURTHER
002500*                          CHANGES REQUIRED.
002600* 07/14/03 E. ACKERMAN     SPLIT THE PERCENTAGE EDIT INTO ITS OWN
002700*                          PARAGRAPH SO ALL THREE TABLES SHARE IT.
002800* 02/27/08 E. ACKERMAN     DROPPED THE OLD KEYED-LOOKUP JOB (SEE
002900*                          JOBQUE/JOBREAD) - NOT NEEDED BY THIS
003000*                          RUN, OPERATIONS NOW GOES STRAIGHT OFF
003100*                          THE PRINTED REPORT.
003200* 05/05/20 E. ACKERMAN     RESTRUCTURE, INDENTATION, REMOVAL OF
003300*                          FALL-THROUGH PARAGRAPHS.
003400*===============================================================*
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.  JOBMETR.
003700 AUTHOR. D. QUINTERO.
003800 INSTALLATION. COBOL DEVELOPMENT CENTER.
003900 DATE-WRITTEN. 02/14/89.
004000 DATE-COMPILED. 02/14/89.
004100 SECURITY. NON-CONFIDENTIAL.
004200*===============================================================*
004300 ENVIRONMENT DIVISION.
004400*-----------------------------------------------------------------*
004500 CONFIGURATION SECTION.
004600*-----------------------------------------------------------------*
004700 SOURCE-COMPUTER. IBM-3081.
004800 OBJECT-COMPUTER. IBM-3081.
004900 SPECIAL-NAMES.
005000     UPSI-0 IS WS-TRACE-SWITCH
005100         ON STATUS IS TRACE-REQUESTED
005200         OFF STATUS IS TRACE-NOT-REQUESTED
005300     CLASS WS-SEPARATOR-CLASS IS '-' ':' ' '.
005400*-----------------------------------------------------------------*
005500 INPUT-OUTPUT SECTION.
005600*-----------------------------------------------------------------*
005700 FILE-CONTROL.
005800     SELECT JOBS-FILE ASSIGN TO JOBSDD
005900       ORGANIZATION IS LINE SEQUENTIAL
006000       FILE STATUS IS JOBS-FILE-STATUS.
006100*
006200     SELECT PARAMS-FILE ASSIGN TO PARMSDD
006300       ORGANIZATION IS LINE SEQUENTIAL
006400       FILE STATUS IS PARAMS-FILE-STATUS.
006500*
006600     SELECT REPORT-FILE ASSIGN TO RPTDD
006700       ORGANIZATION IS LINE SEQUENTIAL
006800       FILE STATUS IS REPORT-FILE-STATUS.
006900*===============================================================*
007000 DATA DIVISION.
007100*-----------------------------------------------------------------*
007200 FILE SECTION.
007300*-----------------------------------------------------------------*
007400 FD  JOBS-FILE
007500      DATA RECORD IS JOB-RECORD.
007600      COPY JOBREC.
007700*-----------------------------------------------------------------*
007800 FD  PARAMS-FILE
007900      DATA RECORD IS PARAMS-RECORD.
008000 01  PARAMS-RECORD.
008100     05  PR-START-DATE                PIC X(10).
008200     05  FILLER                        PIC X(01).
008300     05  PR-END-DATE                  PIC X(10).
008400*-----------------------------------------------------------------*
008500 FD  REPORT-FILE
008600      DATA RECORD IS REPORT-LINE-OUT.
008700 01  REPORT-LINE-OUT                  PIC X(80).
008800*===============================================================*
008900 WORKING-STORAGE SECTION.
008910*-----------------------------------------------------------------*
008920* RUN-WIDE SCRATCH COUNTERS - NOT PART OF ANY RECORD, SO THEY
008930* STAND ALONE AT THE 77 LEVEL RATHER THAN UNDER A GROUP.  BOTH
008940* ARE DISPLAYED AT SIGN-OFF IN 9000-CLOSE-FILES.
008950*-----------------------------------------------------------------*
008960 77  WS-TOTAL-RECORDS-READ         PIC S9(7) COMP VALUE 0.
008970 77  WS-TOTAL-LINES-WRITTEN        PIC S9(7) COMP VALUE 0.
009000*-----------------------------------------------------------------*
009100 01  WS-SWITCHES-MISC-FIELDS.
009200     05  JOBS-FILE-STATUS             PIC X(02).
009300         88  JOBS-FILE-OK                   VALUE '00'.
009400         88  JOBS-EOF                       VALUE '10'.
009500     05  PARAMS-FILE-STATUS           PIC X(02).
009600         88  PARAMS-FILE-OK                 VALUE '00'.
009700     05  REPORT-FILE-STATUS           PIC X(02).
009800         88  REPORT-FILE-OK                  VALUE '00'.
009900     05  WS-COMPLETED-AT-SWITCH       PIC X(01).
010000         88  WS-COMPLETED-AT-VALID           VALUE 'Y'.
010100         88  WS-COMPLETED-AT-INVALID         VALUE 'N'.
010200     05  WS-RECORD-KEPT-SWITCH        PIC X(01).
010300         88  WS-RECORD-KEPT                  VALUE 'Y'.
010400         88  WS-RECORD-NOT-KEPT               VALUE 'N'.
010500*------------------------------------------------------------*
010600     COPY JOBTBL.
010700     COPY JOBFORM.
010800*------------------------------------------------------------*
010900 01  WS-UPPERCASE-WORK-FIELDS.
011000     05  WS-UC-SYSTEM-JOB             PIC X(03).
011100     05  WS-UC-TRIGGER-TYPE           PIC X(10).
011200*------------------------------------------------------------*
011300 01  WS-PERCENT-WORK-FIELDS.
011400     05  WS-PCT-COUNT                 PIC S9(7) COMP.
011500     05  WS-PCT-DENOM                 PIC S9(7) COMP.
011600     05  WS-PCT-VALUE                 PIC 9(3)V99.
011700     05  WS-PCT-EDIT                  PIC ZZ9.99.
011800*------------------------------------------------------------*
011900 01  WS-TRIM-WORK.
012000     05  WS-TRIM-FIELD                PIC X(08).
012100     05  WS-TRIM-START-POS            PIC 9(01) COMP.
012200*------------------------------------------------------------*
012300 01  WS-ENV-ID-EDIT                   PIC Z9.
012400*------------------------------------------------------------*
012500 01  WS-SORT-KEY-ENTRY.
012600     05  WS-SORT-KEY-NAME              PIC X(20).
012700     05  WS-SORT-KEY-TALLY             PIC S9(7) COMP.
012800*------------------------------------------------------------*
012900 01  WS-LEAP-YEAR-WORK-FIELDS.
013000     05  WS-TEMP-QUOT                  PIC S9(7) COMP.
013100     05  WS-TEMP-REM-4                 PIC S9(7) COMP.
013200     05  WS-TEMP-REM-100                PIC S9(7) COMP.
013300     05  WS-TEMP-REM-400                PIC S9(7) COMP.
013400*------------------------------------------------------------*
013500 01  WS-ABEND-MESSAGE                 PIC X(60).
013600*===============================================================*
013700 PROCEDURE DIVISION.
013800*-----------------------------------------------------------------*
013900 0000-MAIN-PARAGRAPH.
014000*-----------------------------------------------------------------*
014100     PERFORM 1000-INITIALIZATION THRU 1000-EXIT.
014200     PERFORM 2000-PROCESS-JOB-RECORDS THRU 2000-EXIT
014300         UNTIL JOBS-EOF.
014400     PERFORM 3000-ENVIRONMENT-BREAK THRU 3000-EXIT.
014500     IF NOT WS-ANY-ENV-KEPT
014600         GO TO 9900-NO-DATA-ABEND.
014700     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
014800     GOBACK.
014900*-----------------------------------------------------------------*
015000 1000-INITIALIZATION.
015100*-----------------------------------------------------------------*
015200     OPEN INPUT JOBS-FILE.
015300     IF NOT JOBS-FILE-OK
015400         MOVE 'ERROR OPENING JOBS FILE' TO WS-ABEND-MESSAGE
015500         DISPLAY WS-ABEND-MESSAGE
015600         GO TO 9900-NO-DATA-ABEND.
015700     OPEN INPUT PARAMS-FILE.
015800     IF NOT PARAMS-FILE-OK
015900         MOVE 'ERROR OPENING PARAMS FILE' TO WS-ABEND-MESSAGE
016000         DISPLAY WS-ABEND-MESSAGE
016100         GO TO 9900-NO-DATA-ABEND.
016200     OPEN OUTPUT REPORT-FILE.
016300     PERFORM 1100-READ-PARAMETER-RECORD THRU 1100-EXIT.
016400     PERFORM 1150-INITIALIZE-MONTH-TABLE THRU 1150-EXIT.
016500     PERFORM 1200-COMPUTE-UPPER-BOUND THRU 1200-EXIT.
016600     PERFORM 2800-READ-NEXT-JOB-RECORD THRU 2800-EXIT.
016700 1000-EXIT.
016800     EXIT.
016900*-----------------------------------------------------------------*
017000 1100-READ-PARAMETER-RECORD.
017100*-----------------------------------------------------------------*
017200     READ PARAMS-FILE
017300         AT END
017400             MOVE 'PARAMETER RECORD NOT FOUND' TO WS-ABEND-MESSAGE
017500             DISPLAY WS-ABEND-MESSAGE
017600             GO TO 9900-NO-DATA-ABEND
017700     END-READ.
017800     MOVE PR-START-DATE TO WS-START-DATE-EDIT.
017900     MOVE PR-END-DATE   TO WS-END-DATE-EDIT.
018000     STRING WS-START-DATE-EDIT DELIMITED BY SIZE
018100            ' 00:00:00'       DELIMITED BY SIZE
018200         INTO WS-LOWER-BOUND-TS.
018300 1100-EXIT.
018400     EXIT.
018500*-----------------------------------------------------------------*
018600 1150-INITIALIZE-MONTH-TABLE.
018700*-----------------------------------------------------------------*
018800* FEB (SUBSCRIPT 2) IS SET TO 28 HERE AND BUMPED TO 29 BELOW WHEN
018900* WS-UD-YYYY (THE END-DATE YEAR) IS A LEAP YEAR.  WIDENED TO THE
019000* CENTURY/400 TEST PER THE Y2K FIX OF 08/30/99 - SEE J-0458.
019100*-----------------------------------------------------------------*
019200     MOVE 31 TO WS-DAYS-IN-MONTH (1).
019300     MOVE 28 TO WS-DAYS-IN-MONTH (2).
019400     MOVE 31 TO WS-DAYS-IN-MONTH (3).
019500     MOVE 30 TO WS-DAYS-IN-MONTH (4).
019600     MOVE 31 TO WS-DAYS-IN-MONTH (5).
019700     MOVE 30 TO WS-DAYS-IN-MONTH (6).
019800     MOVE 31 TO WS-DAYS-IN-MONTH (7).
019900     MOVE 31 TO WS-DAYS-IN-MONTH (8).
020000     MOVE 30 TO WS-DAYS-IN-MONTH (9).
020100     MOVE 31 TO WS-DAYS-IN-MONTH (10).
020200     MOVE 30 TO WS-DAYS-IN-MONTH (11).
020300     MOVE 31 TO WS-DAYS-IN-MONTH (12).
020400 1150-EXIT.
020500     EXIT.
020600*-----------------------------------------------------------------*
020700 1200-COMPUTE-UPPER-BOUND.
020800*-----------------------------------------------------------------*
020900* BUILDS THE UPPER COMPARE BOUND = END-DATE + 1 DAY, 00:00:00,
021000* SO THE FILTER IN 2400 CAN STAY A STRAIGHT X(19) COMPARE AGAINST
021100* TWO ISO-FORMATTED TIMESTAMP STRINGS.
021200*-----------------------------------------------------------------*
021300     MOVE WS-END-DATE-EDIT TO WS-UPPER-DATE-EDIT.
021400     DIVIDE WS-UD-YYYY BY 4   GIVING WS-TEMP-QUOT
021500         REMAINDER WS-TEMP-REM-4.
021600     DIVIDE WS-UD-YYYY BY 100 GIVING WS-TEMP-QUOT
021700         REMAINDER WS-TEMP-REM-100.
021800     DIVIDE WS-UD-YYYY BY 400 GIVING WS-TEMP-QUOT
021900         REMAINDER WS-TEMP-REM-400.
022000     IF (WS-TEMP-REM-4 = 0 AND WS-TEMP-REM-100 NOT = 0)
022100         OR WS-TEMP-REM-400 = 0
022200         MOVE 29 TO WS-DAYS-IN-MONTH (2)                          J-0458  
022300     END-IF.
022400     ADD 1 TO WS-UD-DD.
022500     IF WS-UD-DD > WS-DAYS-IN-MONTH (WS-UD-MM)
022600         MOVE 1 TO WS-UD-DD
022700         ADD 1 TO WS-UD-MM
022800         IF WS-UD-MM > 12
022900             MOVE 1 TO WS-UD-MM
023000             ADD 1 TO WS-UD-YYYY
023100         END-IF
023200     END-IF.
023300     STRING WS-UPPER-DATE-EDIT DELIMITED BY SIZE
023400            ' 00:00:00'        DELIMITED BY SIZE
023500         INTO WS-UPPER-BOUND-TS.
023600 1200-EXIT.
023700     EXIT.
023800*-----------------------------------------------------------------*
023900 2000-PROCESS-JOB-RECORDS.
024000*-----------------------------------------------------------------*
024100     IF JR-ENV-ID NOT EQUAL WS-CURRENT-ENV-ID
024200         IF WS-CURRENT-ENV-ID NOT EQUAL ZERO
024300             PERFORM 3000-ENVIRONMENT-BREAK THRU 3000-EXIT
024400         END-IF
024500         MOVE JR-ENV-ID TO WS-CURRENT-ENV-ID
024600         IF TRACE-REQUESTED
024700             MOVE WS-CURRENT-ENV-ID TO WS-ENV-ID-EDIT
024800             DISPLAY 'JOBMETR: NOW PROCESSING ENVIRONMENT '
024900                 WS-ENV-ID-EDIT
025000         END-IF
025100     END-IF.
025200     PERFORM 2200-VALIDATE-REQUIRED-FIELDS THRU 2200-EXIT.
025300     PERFORM 2300-VALIDATE-COMPLETED-AT THRU 2300-EXIT.
025400     PERFORM 2400-APPLY-DATE-FILTER THRU 2400-EXIT.
025500     IF WS-RECORD-KEPT
025600         PERFORM 2500-TALLY-JOB-TYPE THRU 2500-EXIT
025700         PERFORM 2600-TALLY-TRIGGER-TYPE THRU 2600-EXIT
025800         PERFORM 2700-TALLY-TENANT THRU 2700-EXIT
025900         ADD 1 TO WS-ENV-KEPT-COUNT
026000     END-IF.
026100     PERFORM 2800-READ-NEXT-JOB-RECORD THRU 2800-EXIT.
026200 2000-EXIT.
026300     EXIT.
026400*-----------------------------------------------------------------*
026500 2200-VALIDATE-REQUIRED-FIELDS.
026600*-----------------------------------------------------------------*
026700* THE FOUR REQUIRED COLUMNS (TENANT, SYSTEM-JOB, TRIGGER-TYPE,
026800* COMPLETED-AT) ARE FIXED POSITIONS ON THIS LAYOUT, NOT NAMED
026900* SPREADSHEET HEADERS, SO THE ONLY WAY A SHEET CAN ARRIVE
027000* "MISSING REQUIRED COLUMNS" IS A WHOLLY BLANK RECORD.
027100*-----------------------------------------------------------------*
027200     IF JOB-RECORD EQUAL SPACES
027300         GO TO 9800-MISSING-COLUMNS-ABEND.
027400 2200-EXIT.
027500     EXIT.
027600*-----------------------------------------------------------------*
027700 2300-VALIDATE-COMPLETED-AT.
027800*-----------------------------------------------------------------*
027900     IF JR-CA-YYYY IS NUMERIC
028000         AND JR-CA-MM IS NUMERIC
028100         AND JR-CA-DD IS NUMERIC
028200         AND JR-CA-HH IS NUMERIC
028300         AND JR-CA-MI IS NUMERIC
028400         AND JR-CA-SS IS NUMERIC
028500         AND JR-CA-DASH1  IS WS-SEPARATOR-CLASS
028600         AND JR-CA-DASH2  IS WS-SEPARATOR-CLASS
028700         AND JR-CA-SPACE  IS WS-SEPARATOR-CLASS
028800         AND JR-CA-COLON1 IS WS-SEPARATOR-CLASS
028900         AND JR-CA-COLON2 IS WS-SEPARATOR-CLASS
029000         SET WS-COMPLETED-AT-VALID TO TRUE
029100     ELSE
029200         SET WS-COMPLETED-AT-INVALID TO TRUE
029300     END-IF.
029400 2300-EXIT.
029500     EXIT.
029600*-----------------------------------------------------------------*
029700 2400-APPLY-DATE-FILTER.
029800*-----------------------------------------------------------------*
029900     IF WS-COMPLETED-AT-INVALID
030000         SET WS-RECORD-NOT-KEPT TO TRUE
030100     ELSE
030200         IF JR-COMPLETED-AT >= WS-LOWER-BOUND-TS
030300             AND JR-COMPLETED-AT <= WS-UPPER-BOUND-TS
030400             SET WS-RECORD-KEPT TO TRUE
030500         ELSE
030600             SET WS-RECORD-NOT-KEPT TO TRUE
030700         END-IF
030800     END-IF.
030900 2400-EXIT.
031000     EXIT.
031100*-----------------------------------------------------------------*
031200 2500-TALLY-JOB-TYPE.
031300*-----------------------------------------------------------------*
031320* SYSTEM-JOB COMES IN MIXED CASE FROM SOME OF THE SCHEDULER'S
031340* OLDER FEEDS, SO IT IS FOLDED TO UPPER BEFORE THE YES/NO TEST.
031360* ANYTHING OTHER THAN YES OR NO SIMPLY DOES NOT TALLY - IT STILL
031380* COUNTS AS A KEPT RECORD, IT JUST FALLS OUT OF THIS TABLE.
031390*-----------------------------------------------------------------*
031400     MOVE JR-SYSTEM-JOB TO WS-UC-SYSTEM-JOB.
031500     INSPECT WS-UC-SYSTEM-JOB CONVERTING
031600         'abcdefghijklmnopqrstuvwxyz' TO
031700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
031800     IF WS-UC-SYSTEM-JOB EQUAL 'YES'
031900         ADD 1 TO WS-SYSTEM-JOB-COUNT
032000     ELSE
032100         IF WS-UC-SYSTEM-JOB EQUAL 'NO'
032200             ADD 1 TO WS-USER-JOB-COUNT
032300         END-IF
032400     END-IF.
032500 2500-EXIT.
032600     EXIT.
032700*-----------------------------------------------------------------*
032800 2600-TALLY-TRIGGER-TYPE.
032900*-----------------------------------------------------------------*
032920* SAME UPPER-CASE TREATMENT AS 2500 ABOVE, ADDED THE SAME REQUEST
032940* (J-0409) SINCE THE SCHEDULER FEED SENDS TRIGGER-TYPE IN WHATEVER
032960* CASE ITS OWN UPSTREAM JOB HAPPENED TO USE THAT NIGHT.
032980*-----------------------------------------------------------------*
033000     MOVE JR-TRIGGER-TYPE TO WS-UC-TRIGGER-TYPE.
033100     INSPECT WS-UC-TRIGGER-TYPE CONVERTING
033200         'abcdefghijklmnopqrstuvwxyz' TO
033300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
033400     IF WS-UC-TRIGGER-TYPE EQUAL 'AD-HOC'
033500         ADD 1 TO WS-ADHOC-COUNT                                  J-0409  
033600     ELSE
033700         IF WS-UC-TRIGGER-TYPE EQUAL 'SCHEDULED'
033800             ADD 1 TO WS-SCHEDULED-COUNT
033900         END-IF
034000     END-IF.
034100 2600-EXIT.
034200     EXIT.
034300*-----------------------------------------------------------------*
034400 2700-TALLY-TENANT.
034500*-----------------------------------------------------------------*
034600* FIRST-SEEN ORDER IS PRESERVED HERE (NEW TENANTS ARE APPENDED,
034700* NEVER INSERTED) SO 3050-SORT-TENANT-TABLE CAN TIE-BREAK ON IT.
034800*-----------------------------------------------------------------*
034900     SET TX-IDX TO 1.
035000     SEARCH TBL-TENANT-ENTRY                                      J-0409  
035100         AT END
035200             ADD 1 TO WS-TENANT-COUNT
035300             SET TX-IDX TO WS-TENANT-COUNT
035400             MOVE JR-TENANT TO TBL-TENANT-NAME (TX-IDX)
035500             MOVE 1 TO TBL-TENANT-TALLY (TX-IDX)
035600         WHEN TBL-TENANT-NAME (TX-IDX) EQUAL JR-TENANT
035700             ADD 1 TO TBL-TENANT-TALLY (TX-IDX)
035800     END-SEARCH.
035900 2700-EXIT.
036000     EXIT.
036100*-----------------------------------------------------------------*
036200 2800-READ-NEXT-JOB-RECORD.
036300*-----------------------------------------------------------------*
036400     READ JOBS-FILE
036500         AT END
036600             SET JOBS-EOF TO TRUE
036650     END-READ.
036680     IF NOT JOBS-EOF
036690         ADD 1 TO WS-TOTAL-RECORDS-READ
036700     END-IF.
036800 2800-EXIT.
036900     EXIT.
037000*-----------------------------------------------------------------*
037100 3000-ENVIRONMENT-BREAK.
037200*-----------------------------------------------------------------*
037300* AN ENVIRONMENT WITH NO KEPT RECORDS IS SKIPPED ENTIRELY - NO
037400* TITLE LINES, NO TOTAL LINES, NOTHING WRITTEN FOR IT AT ALL.
037500*-----------------------------------------------------------------*
037600     IF WS-ENV-KEPT-COUNT > 0
037700         SET WS-ANY-ENV-KEPT TO TRUE
037800         PERFORM 3100-WRITE-JOB-TYPE-TABLE THRU 3100-EXIT
037900         PERFORM 3200-WRITE-TRIGGER-TYPE-TABLE THRU 3200-EXIT
038000         PERFORM 3050-SORT-TENANT-TABLE THRU 3050-EXIT
038100         PERFORM 3300-WRITE-TENANT-TABLE THRU 3300-EXIT
038200     END-IF.
038300     PERFORM 3900-RESET-ENVIRONMENT-ACCUMULATORS THRU 3900-EXIT.
038400 3000-EXIT.
038500     EXIT.
038600*-----------------------------------------------------------------*
038700 3050-SORT-TENANT-TABLE.
038800*-----------------------------------------------------------------*
038900* STRAIGHT INSERTION SORT, DESCENDING ON TALLY.  INSERTION SORT IS
039000* STABLE SO EQUAL TALLIES KEEP THEIR FIRST-SEEN ORDER, PER THE
039100* 06/03/96 FIX ABOVE.
039200*-----------------------------------------------------------------*
039300     IF WS-TENANT-COUNT > 1
039400         PERFORM 3060-INSERTION-PASS THRU 3060-EXIT
039500             VARYING TX-IDX FROM 2 BY 1
039600             UNTIL TX-IDX > WS-TENANT-COUNT
039700     END-IF.
039800 3050-EXIT.
039900     EXIT.
040000*-----------------------------------------------------------------*
040100 3060-INSERTION-PASS.
040200*-----------------------------------------------------------------*
040300     MOVE TBL-TENANT-ENTRY (TX-IDX) TO WS-SORT-KEY-ENTRY.
040400     SET TX-SRCH-IDX TO TX-IDX.
040500     SET TX-SRCH-IDX DOWN BY 1.
040600     PERFORM 3070-SHIFT-ENTRY-RIGHT THRU 3070-EXIT
040700         UNTIL TX-SRCH-IDX < 1
040800             OR TBL-TENANT-TALLY (TX-SRCH-IDX) >= WS-SORT-KEY-TALLY.
040900     MOVE WS-SORT-KEY-ENTRY TO TBL-TENANT-ENTRY (TX-SRCH-IDX + 1).
041000 3060-EXIT.
041100     EXIT.
041200*-----------------------------------------------------------------*
041300 3070-SHIFT-ENTRY-RIGHT.
041400*-----------------------------------------------------------------*
041500     MOVE TBL-TENANT-ENTRY (TX-SRCH-IDX)
041600         TO TBL-TENANT-ENTRY (TX-SRCH-IDX + 1).
041700     SET TX-SRCH-IDX DOWN BY 1.
041800 3070-EXIT.
041900     EXIT.
042000*-----------------------------------------------------------------*
042100 3100-WRITE-JOB-TYPE-TABLE.
042200*-----------------------------------------------------------------*
042300     MOVE SPACES TO WS-JOBRPT-DETAIL-LINE.
042400     MOVE WS-CURRENT-ENV-ID TO WS-ENV-ID-EDIT.
042500     MOVE WS-ENV-ID-EDIT TO WS-TRIM-FIELD.
042600     PERFORM 4150-TRIM-LEADING-SPACES THRU 4150-EXIT.
042700     STRING 'Environment_'                     DELIMITED BY SIZE
042800            WS-TRIM-FIELD (WS-TRIM-START-POS:)  DELIMITED BY SIZE
042900            '_Job_Type'                         DELIMITED BY SIZE
043000         INTO RL-TITLE-TEXT.
043100     PERFORM 4000-WRITE-REPORT-LINE THRU 4000-EXIT.
043200     MOVE SPACES TO WS-JOBRPT-DETAIL-LINE.
043300     MOVE 'Job Type'   TO RH-LABEL-HEADING.
043400     MOVE 'Count'       TO RH-COUNT-HEADING.
043500     MOVE 'Percentage'  TO RH-PERCENT-HEADING.
043600     PERFORM 4000-WRITE-REPORT-LINE THRU 4000-EXIT.
043700     ADD WS-SYSTEM-JOB-COUNT WS-USER-JOB-COUNT
043800         GIVING WS-PCT-DENOM.
043900     MOVE SPACES TO WS-JOBRPT-DETAIL-LINE.
044000     MOVE 'System Jobs' TO RL-LABEL.
044100     MOVE WS-SYSTEM-JOB-COUNT TO RL-COUNT.
044200     MOVE WS-SYSTEM-JOB-COUNT TO WS-PCT-COUNT.
044300     PERFORM 4100-COMPUTE-PERCENTAGE THRU 4100-EXIT.
044400     PERFORM 4000-WRITE-REPORT-LINE THRU 4000-EXIT.
044500     MOVE SPACES TO WS-JOBRPT-DETAIL-LINE.
044600     MOVE 'User-Defined Jobs' TO RL-LABEL.
044700     MOVE WS-USER-JOB-COUNT TO RL-COUNT.
044800     MOVE WS-USER-JOB-COUNT TO WS-PCT-COUNT.
044900     PERFORM 4100-COMPUTE-PERCENTAGE THRU 4100-EXIT.
045000     PERFORM 4000-WRITE-REPORT-LINE THRU 4000-EXIT.
045100     MOVE SPACES TO WS-JOBRPT-DETAIL-LINE.
045200     MOVE 'Total' TO RL-LABEL.
045300     MOVE WS-PCT-DENOM TO RL-COUNT.
045400     MOVE '100%' TO RL-PERCENT.
045500     PERFORM 4000-WRITE-REPORT-LINE THRU 4000-EXIT.
045600 3100-EXIT.
045700     EXIT.
045800*-----------------------------------------------------------------*
045900 3200-WRITE-TRIGGER-TYPE-TABLE.
046000*-----------------------------------------------------------------*
046100     MOVE SPACES TO WS-JOBRPT-DETAIL-LINE.
046200     MOVE WS-CURRENT-ENV-ID TO WS-ENV-ID-EDIT.
046300     MOVE WS-ENV-ID-EDIT TO WS-TRIM-FIELD.
046400     PERFORM 4150-TRIM-LEADING-SPACES THRU 4150-EXIT.
046500     STRING 'Environment_'                     DELIMITED BY SIZE
046600            WS-TRIM-FIELD (WS-TRIM-START-POS:)  DELIMITED BY SIZE
046700            '_Trigger_Type'                     DELIMITED BY SIZE
046800         INTO RL-TITLE-TEXT.
046900     PERFORM 4000-WRITE-REPORT-LINE THRU 4000-EXIT.
047000     MOVE SPACES TO WS-JOBRPT-DETAIL-LINE.
047100     MOVE 'Trigger Type' TO RH-LABEL-HEADING.
047200     MOVE 'Count'         TO RH-COUNT-HEADING.
047300     MOVE 'Percentage'    TO RH-PERCENT-HEADING.
047400     PERFORM 4000-WRITE-REPORT-LINE THRU 4000-EXIT.
047500     ADD WS-ADHOC-COUNT WS-SCHEDULED-COUNT
047600         GIVING WS-PCT-DENOM.
047700     MOVE SPACES TO WS-JOBRPT-DETAIL-LINE.
047800     MOVE 'Adhoc' TO RL-LABEL.
047900     MOVE WS-ADHOC-COUNT TO RL-COUNT.
048000     MOVE WS-ADHOC-COUNT TO WS-PCT-COUNT.
048100     PERFORM 4100-COMPUTE-PERCENTAGE THRU 4100-EXIT.
048200     PERFORM 4000-WRITE-REPORT-LINE THRU 4000-EXIT.
048300     MOVE SPACES TO WS-JOBRPT-DETAIL-LINE.
048400     MOVE 'Scheduled' TO RL-LABEL.
048500     MOVE WS-SCHEDULED-COUNT TO RL-COUNT.
048600     MOVE WS-SCHEDULED-COUNT TO WS-PCT-COUNT.
048700     PERFORM 4100-COMPUTE-PERCENTAGE THRU 4100-EXIT.
048800     PERFORM 4000-WRITE-REPORT-LINE THRU 4000-EXIT.
048900     MOVE SPACES TO WS-JOBRPT-DETAIL-LINE.
049000     MOVE 'Total' TO RL-LABEL.
049100     MOVE WS-PCT-DENOM TO RL-COUNT.
049200     MOVE '100%' TO RL-PERCENT.
049300     PERFORM 4000-WRITE-REPORT-LINE THRU 4000-EXIT.
049400 3200-EXIT.
049500     EXIT.
049600*-----------------------------------------------------------------*
049700 3300-WRITE-TENANT-TABLE.
049800*-----------------------------------------------------------------*
049900     MOVE SPACES TO WS-JOBRPT-DETAIL-LINE.
050000     MOVE WS-CURRENT-ENV-ID TO WS-ENV-ID-EDIT.
050100     MOVE WS-ENV-ID-EDIT TO WS-TRIM-FIELD.
050200     PERFORM 4150-TRIM-LEADING-SPACES THRU 4150-EXIT.
050300     STRING 'Environment_'                     DELIMITED BY SIZE
050400            WS-TRIM-FIELD (WS-TRIM-START-POS:)  DELIMITED BY SIZE
050500            '_Tenant_Job_Count'                 DELIMITED BY SIZE
050600         INTO RL-TITLE-TEXT.
050700     PERFORM 4000-WRITE-REPORT-LINE THRU 4000-EXIT.
050800     MOVE SPACES TO WS-JOBRPT-DETAIL-LINE.
050900     MOVE 'Tenant' TO RH-LABEL-HEADING.
051000     MOVE 'Count'   TO RH-COUNT-HEADING.
051100     MOVE 'Percentage' TO RH-PERCENT-HEADING.
051200     PERFORM 4000-WRITE-REPORT-LINE THRU 4000-EXIT.
051300     PERFORM 3310-WRITE-ONE-TENANT-ROW THRU 3310-EXIT
051400         VARYING TX-IDX FROM 1 BY 1
051500         UNTIL TX-IDX > WS-TENANT-COUNT.
051600     MOVE SPACES TO WS-JOBRPT-DETAIL-LINE.
051700     MOVE 'Total' TO RL-LABEL.
051800     MOVE WS-ENV-KEPT-COUNT TO RL-COUNT.
051900     MOVE '100%' TO RL-PERCENT.
052000     PERFORM 4000-WRITE-REPORT-LINE THRU 4000-EXIT.
052100 3300-EXIT.
052200     EXIT.
052300*-----------------------------------------------------------------*
052400 3310-WRITE-ONE-TENANT-ROW.
052500*-----------------------------------------------------------------*
052600     MOVE SPACES TO WS-JOBRPT-DETAIL-LINE.
052700     MOVE TBL-TENANT-NAME (TX-IDX) TO RL-LABEL.
052800     MOVE TBL-TENANT-TALLY (TX-IDX) TO RL-COUNT.
052900     MOVE TBL-TENANT-TALLY (TX-IDX) TO WS-PCT-COUNT.
053000     MOVE WS-ENV-KEPT-COUNT TO WS-PCT-DENOM.
053100     PERFORM 4100-COMPUTE-PERCENTAGE THRU 4100-EXIT.
053200     PERFORM 4000-WRITE-REPORT-LINE THRU 4000-EXIT.
053300 3310-EXIT.
053400     EXIT.
053500*-----------------------------------------------------------------*
053600 3900-RESET-ENVIRONMENT-ACCUMULATORS.
053700*-----------------------------------------------------------------*
053720* EVERY COUNTER AND THE TENANT TABLE SIZE GO BACK TO ZERO HERE SO
053740* THE NEXT ENVIRONMENT STARTS CLEAN.  WS-TENANT-COUNT = 0 IS ALL
053760* THAT IS NEEDED TO "EMPTY" THE OCCURS DEPENDING ON TABLE - THE
053780* OLD ENTRIES ARE SIMPLY OUT OF RANGE UNTIL OVERWRITTEN.
053790*-----------------------------------------------------------------*
053800     MOVE 0 TO WS-SYSTEM-JOB-COUNT
053900               WS-USER-JOB-COUNT
054000               WS-ADHOC-COUNT
054100               WS-SCHEDULED-COUNT
054200               WS-ENV-KEPT-COUNT
054300               WS-TENANT-COUNT.
054400 3900-EXIT.
054500     EXIT.
054600*-----------------------------------------------------------------*
054700 4000-WRITE-REPORT-LINE.
054800*-----------------------------------------------------------------*
054900     MOVE WS-JOBRPT-DETAIL-LINE TO REPORT-LINE-OUT.
054920     WRITE REPORT-LINE-OUT.
054940     ADD 1 TO WS-TOTAL-LINES-WRITTEN.
055100 4000-EXIT.
055200     EXIT.
055300*-----------------------------------------------------------------*
055400 4100-COMPUTE-PERCENTAGE.
055500*-----------------------------------------------------------------*
055600* WS-PCT-COUNT / WS-PCT-DENOM ARE SET BY THE CALLER.  RULE FROM
055700* OPERATIONS (04/22/91): A ZERO DENOMINATOR RENDERS '0.00%' -
055800* THE SOURCE SPREADSHEET WOULD DIVIDE BY ZERO, THIS REPORT DOES
055900* NOT.  SPLIT OUT 07/14/03 SO ALL THREE TABLES SHARE IT - J-0409.
056000*-----------------------------------------------------------------*
056100     IF WS-PCT-DENOM = 0
056200         MOVE '0.00%' TO RL-PERCENT
056300     ELSE
056400         COMPUTE WS-PCT-VALUE ROUNDED =
056500             (WS-PCT-COUNT / WS-PCT-DENOM) * 100
056600         MOVE WS-PCT-VALUE TO WS-PCT-EDIT
056700         MOVE WS-PCT-EDIT TO WS-TRIM-FIELD
056800         PERFORM 4150-TRIM-LEADING-SPACES THRU 4150-EXIT
056900         MOVE SPACES TO RL-PERCENT
057000         STRING WS-TRIM-FIELD (WS-TRIM-START-POS:) DELIMITED BY SIZE
057100                '%'                               DELIMITED BY SIZE
057200             INTO RL-PERCENT
057300     END-IF.
057400 4100-EXIT.
057500     EXIT.
057600*-----------------------------------------------------------------*
057700 4150-TRIM-LEADING-SPACES.
057800*-----------------------------------------------------------------*
057900* LEAVES WS-TRIM-START-POS POINTING AT THE FIRST NON-SPACE BYTE OF
058000* WS-TRIM-FIELD (OR AT 9 IF THE WHOLE FIELD IS BLANK).  CALLER
058100* MOVES THE VALUE TO TRIM INTO WS-TRIM-FIELD FIRST.
058200*-----------------------------------------------------------------*
058300     MOVE 1 TO WS-TRIM-START-POS.
058400     PERFORM 4160-FIND-TRIM-START THRU 4160-EXIT
058500         UNTIL WS-TRIM-START-POS > 8
058600             OR WS-TRIM-FIELD (WS-TRIM-START-POS:1) NOT EQUAL SPACE.
058700 4150-EXIT.
058800     EXIT.
058900*-----------------------------------------------------------------*
059000 4160-FIND-TRIM-START.
059100*-----------------------------------------------------------------*
059200     ADD 1 TO WS-TRIM-START-POS.
059300 4160-EXIT.
059400     EXIT.
059500*-----------------------------------------------------------------*
059600 9000-CLOSE-FILES.
059700*-----------------------------------------------------------------*
059800     CLOSE JOBS-FILE PARAMS-FILE REPORT-FILE.
059820     DISPLAY 'JOBMETR: RECORDS READ  :', WS-TOTAL-RECORDS-READ.
059840     DISPLAY 'JOBMETR: LINES WRITTEN :', WS-TOTAL-LINES-WRITTEN.
059900 9000-EXIT.
060000     EXIT.
060100*-----------------------------------------------------------------*
060200 9800-MISSING-COLUMNS-ABEND.
060300*-----------------------------------------------------------------*
060400     MOVE WS-CURRENT-ENV-ID TO WS-ENV-ID-EDIT.
060500     MOVE WS-ENV-ID-EDIT TO WS-TRIM-FIELD.
060600     PERFORM 4150-TRIM-LEADING-SPACES THRU 4150-EXIT.
060700     STRING 'SHEET '''                            DELIMITED BY SIZE
060800            WS-TRIM-FIELD (WS-TRIM-START-POS:)     DELIMITED BY SIZE
060900            ''' IS MISSING REQUIRED COLUMNS.'      DELIMITED BY SIZE
061000         INTO WS-ABEND-MESSAGE.
061100     DISPLAY WS-ABEND-MESSAGE.
061200     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
061300     MOVE 16 TO RETURN-CODE.
061400     GOBACK.
061500 9800-EXIT.
061600     EXIT.
061700*-----------------------------------------------------------------*
061800 9900-NO-DATA-ABEND.
061900*-----------------------------------------------------------------*
062000     DISPLAY
062100         'NO DATA FOUND WITHIN THE SELECTED DATE RANGE IN ANY SHEET.'.
062300     PERFORM 9000-CLOSE-FILES THRU 9000-EXIT.
062400     MOVE 16 TO RETURN-CODE.
062500     GOBACK.
062600 9900-EXIT.
062700     EXIT.
