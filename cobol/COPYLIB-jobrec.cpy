000100*------------------------------------------------------------*
000200* COPYLIB-JOBREC.CPY
000300* LAYOUT OF ONE COMPLETED-JOB RECORD ON THE JOBS INPUT FILE.
000400* ONE RECORD PER COMPLETED JOB, ONE FILE PER RUN, RECORDS FOR
000500* ALL ENVIRONMENTS ARE PRESENT AND MUST ARRIVE IN ASCENDING
000600* ENV-ID ORDER (THE CONTROL BREAK IN CBL-JOBMETR DEPENDS ON IT).
000700*
000800* MAINTENANCE LOG
000900* DATE       AUTHOR          REQUEST    DESCRIPTION
001000* ---------- --------------- ---------- ----------------------
001100* 1989-02-14 D QUINTERO      J-0114     ORIGINAL LAYOUT FOR THE
001200*                                       JOB-METRICS EXTRACT.
001300* 1994-11-02 R MEHTA         J-0409     ADDED TRIGGER-TYPE WHEN
001400*                                       SCHEDULER FEED CAME UP.
001500*------------------------------------------------------------*
001600 01  JOB-RECORD.
001700     05  JR-ENV-ID                      PIC 9(02).
001800     05  JR-TENANT                      PIC X(20).
001900     05  JR-SYSTEM-JOB                  PIC X(03).
002000     05  JR-TRIGGER-TYPE                PIC X(10).
002100     05  JR-COMPLETED-AT                PIC X(19).
002200     05  JR-COMPLETED-AT-PARTS REDEFINES
002300         JR-COMPLETED-AT.
002400         10  JR-CA-YYYY                 PIC X(04).
002500         10  JR-CA-DASH1                PIC X(01).
002600         10  JR-CA-MM                   PIC X(02).
002700         10  JR-CA-DASH2                PIC X(01).
002800         10  JR-CA-DD                   PIC X(02).
002900         10  JR-CA-SPACE                PIC X(01).
003000         10  JR-CA-HH                   PIC X(02).
003100         10  JR-CA-COLON1               PIC X(01).
003200         10  JR-CA-MI                   PIC X(02).
003300         10  JR-CA-COLON2               PIC X(01).
003400         10  JR-CA-SS                   PIC X(02).
