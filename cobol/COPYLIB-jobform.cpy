000100*------------------------------------------------------------*
000200* COPYLIB-JOBFORM.CPY
000300* PRINT-LINE LAYOUTS FOR THE JOB-METRICS REPORT.  ALL THREE
000400* TABLES (JOB-TYPE, TRIGGER-TYPE, TENANT) SHARE ONE 80-BYTE
000500* LINE AREA; THE TITLE AND HEADING LINES ARE REDEFINES OF THE
000600* SAME AREA, NOT SEPARATE 01-LEVELS, SO A SINGLE MOVE TO
000700* REPORT-LINE-OUT IN 4000-WRITE-REPORT-LINE COVERS ALL THREE.
000800*
000900* COLUMN LAYOUT:
001000*     1-20  LABEL        24-30 COUNT        34-41 PERCENTAGE
001100*
001200* MAINTENANCE LOG
001300* DATE       AUTHOR          REQUEST    DESCRIPTION
001400* ---------- --------------- ---------- ----------------------
001500* 1994-11-02 R MEHTA         J-0409     ORIGINAL THREE-TABLE
001600*                                       PRINT LINE.
001700*------------------------------------------------------------*
001800 01  WS-JOBRPT-DETAIL-LINE.
001900     05  RL-LABEL                       PIC X(20).
002000     05  FILLER                          PIC X(03).
002100     05  RL-COUNT                       PIC ZZZZZZ9.
002200     05  FILLER                          PIC X(03).
002300     05  RL-PERCENT                     PIC X(08).
002400     05  FILLER                          PIC X(39).
002500 01  WS-JOBRPT-TITLE-LINE REDEFINES
002600     WS-JOBRPT-DETAIL-LINE.
002700     05  RL-TITLE-TEXT                  PIC X(40).
002800     05  FILLER                          PIC X(40).
002900 01  WS-JOBRPT-HEADING-LINE REDEFINES
003000     WS-JOBRPT-DETAIL-LINE.
003100     05  RH-LABEL-HEADING               PIC X(23).
003200     05  RH-COUNT-HEADING               PIC X(10).
003300     05  RH-PERCENT-HEADING             PIC X(10).
003400     05  FILLER                          PIC X(37).
